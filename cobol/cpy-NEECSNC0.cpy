000100******************************************************************
000200* NOMBRE DEL OBJETO:  NEECSNC0.                                  *
000300*                                                                *
000400* DESCRIPCION:  AREA DE COMUNICACION ENTRE LOS PROGRAMAS         *
000500*               PRINCIPALES DE SINCRONIZACION DE PUESTOS         *
000600*               (NE5SYNC0 / NE5SAVE0) Y LAS SUBRUTINAS           *
000700*               NE5PARS0 (PARSEO/ESCRITURA) Y NE5DBOP0           *
000800*               (ACCESO A TABLA NEOSB36.JOBS).                  *
000900*                                                                *
001000* MAINTENANCE LOG                                                *
001100* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *
001200* ---------- ------------  -------------------------------------*
001300* 04/12/1984 GFORRICH      VERSION INICIAL.                      *INICIAL 
001320* 09/19/1989 RPADILLA      CR08919 AGREGA SNC-SQLCODE-LOG PARA   *CR08919 
001340*                          DEJAR CONSTANCIA DEL ULTIMO SQLCODE.  *CR08919 
001360* 11/02/1998 MTORRES       Y2K0098 REVISION Y2K: SIN IMPACTO.    *Y2K0098 
001400* 19/02/2025 MIBARRA       CR10231 AGREGA CONTADORES DE          *CR10231 
001500*                          INSERTADOS/ACTUALIZADOS/BORRADOS.     *CR10231 
001600* 02/06/2025 GFORRICH      CR10307 AGREGA CONTADOR DE ESCRITOS   *CR10307 
001700*                          PARA LA OPCION SAVE.                  *CR10307 
001800*                                                                *
001900* -------------------------------------------------------------- *
002000*                                                                *
002100*           LONGITUD : 94 POSICIONES.                           *
002200*           PREFIJO  : SNC.                                      *
002300*                                                                *
002400******************************************************************
002500 05  NEECSNC0.
002600     10 SNC-OPCION                    PIC X(01).
002700        88 SNC-88-PARSEA                      VALUE 'P'.
002800        88 SNC-88-ESCRIBE                     VALUE 'W'.
002900        88 SNC-88-CARGA                       VALUE 'L'.
003000        88 SNC-88-SINCRONIZA                  VALUE 'S'.
003100     10 SNC-COD-RET                    PIC X(02).
003200        88 SNC-88-OK                         VALUE '00'.
003300        88 SNC-88-ERROR-FORMATO              VALUE '40'.
003400        88 SNC-88-ERROR-DB2                  VALUE '98'.
003500     10 SNC-SQLCODE-LOG PIC S9(09) USAGE COMP.
003600     10 SNC-MENSAJE                    PIC X(60).
003700     10 SNC-CONTADORES.
003800      15 SNC-CN-LEIDOS               PIC S9(09) USAGE COMP.
003900      15 SNC-CN-INSERTADOS           PIC S9(09) USAGE COMP.
004000      15 SNC-CN-ACTUALIZADOS         PIC S9(09) USAGE COMP.
004100      15 SNC-CN-BORRADOS             PIC S9(09) USAGE COMP.
004200      15 SNC-CN-ESCRITOS             PIC S9(09) USAGE COMP.
004300******************************************************************
004400* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 9       *
004500* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 94      *
004600******************************************************************
