000100******************************************************************
000200* NOMBRE DEL OBJETO:  NETCJOB0.                                  *
000300*                                                                *
000400* DESCRIPCION: AREA DE TRABAJO PARA REGISTRO DE PUESTOS (JOBS)   *
000500*              UTILIZADA EN LOS ARCHIVOS DE TRABAJO ORDENADOS    *
000600*              (WKFILSRT / WKDBSRT / WKINSERT / WKUPDATE /       *
000700*              WKDELETE) Y EN EL ARCHIVO PLANO SUSTITUTO DEL XML *
000800*              DE PUESTOS (JOBSXIN / JOBSXOUT).                  *
000900*                                                                *
001000* MAINTENANCE LOG                                                *
001100* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *
001200* ---------- ------------  -------------------------------------*
001300* 04/12/1984 GFORRICH      VERSION INICIAL - ALTA PUESTOS (4    * INICIAL 
001310*                          CAMPOS: ID/DEPCODE/DEPJOB/DESCRIPC). * INICIAL 
001320* 10/06/1987 LFIGUEROA     CR08703 AGREGA CAMPOS DE AUDITORIA   * CR08703 
001330*                          (ALTA/ULT.MANT/ORIGEN/SECUENCIA) Y   * CR08703 
001340*                          RESERVA, SEGUN ESTANDAR DE LAYOUTS   * CR08703 
001350*                          DEL AREA (VER NETCEMP0/NEECRET0).    * CR08703 
001360* 08/14/1991 RPADILLA      CR09114 AMPLIA JOB-DEPJOB A X(100)   * CR09114 
001370*                          (ANTES X(40)) POR PEDIDO DE RRHH.    * CR09114 
001380* 11/02/1998 MTORRES       Y2K0098 REVISION Y2K: LAYOUT SIN     * Y2K0098 
001390*                          CAMPOS DE FECHA DE 2 DIGITOS, SIN    * Y2K0098 
001395*                          IMPACTO.                             * Y2K0098 
001400* 19/02/2025 MIBARRA       CR10231 AGREGA INDICADOR DE           *CR10231 
001500*                          DESCRIPCION NULA/AUSENTE.             *CR10231 
001600*                                                                *
001700* -------------------------------------------------------------- *
001800*                                                                *
001900*           LONGITUD : 450 POSICIONES.                          *
002000*           PREFIJO  : JOB.                                      *
002100*                                                                *
002200******************************************************************
002300 05  NETCJOB0.
002400     10 JOB-ID                            PIC 9(09).
002500     10 JOB-DEPCODE                       PIC X(20).
002600     10 JOB-DEPJOB                        PIC X(100).
002700     10 JOB-DESCRIPTION                   PIC X(255).
002800     10 JOB-DESC-NULL-SW                  PIC X(01).
002810        88 JOB-DESC-88-PRESENTE                  VALUE 'S'.
002820        88 JOB-DESC-88-AUSENTE                   VALUE 'N'.
002830     10 JOB-FEC-ALTA                      PIC 9(08).
002840     10 JOB-USR-ALTA                      PIC X(08).
002850     10 JOB-FEC-ULT-MANT                  PIC 9(08).
002860     10 JOB-USR-ULT-MANT                  PIC X(08).
002870     10 JOB-COD-ORIGEN                    PIC X(04).
002880     10 JOB-NRO-SECUENCIA                 PIC S9(07) COMP-3.
002890     10 JOB-RESERVADO-1                   PIC X(10).
003100     10 FILLER                            PIC X(15).
003200******************************************************************
003300* JOB-FEC-ALTA/USR-ALTA, JOB-FEC-ULT-MANT/USR-ULT-MANT,          *
003400* JOB-COD-ORIGEN, JOB-NRO-SECUENCIA Y EL RESERVADO SON CAMPOS DE *
003410* AUDITORIA DE LA TABLA NEOSB36.JOBS (VER DCLJOB EN NEGJOB0);    *
003420* NINGUNA RUTINA DE NE5SYNC0/NE5DBOP0/NE5PARS0/NE5SAVE0 LOS LEE  *
003430* NI LOS ESCRIBE - SOLO SE ARRASTRAN PARA QUE EL LAYOUT DE       *
003440* TRABAJO COINCIDA BYTE A BYTE CON LA FILA REAL DE LA TABLA.     *
003500* LOS ARCHIVOS JOBSXIN/JOBSXOUT (VER NE5PARS0) TIENEN SU PROPIO  *
003510* LAYOUT PLANO (JX-DETALLE/JXO-DETALLE) Y NO USAN ESTE COPY.     *
003600* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 12      *
003700* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 450     *
003800******************************************************************
