000100******************************************************************
000200* DCLGEN TABLE(NEOSB36.JOBCTL)                                   *
000300*        LANGUAGE(COBOL)                                         *
000400*        QUOTE                                                   *
000500* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000600*                                                                *
000700* NOTA: TABLA DE CONTROL DE UNA SOLA FILA QUE LLEVA EL PROXIMO   *
000800*       SURROGATE KEY A ASIGNAR EN NEOSB36.JOBS (NO HAY          *
000900*       GENERATED ALWAYS AS IDENTITY EN ESTE ESQUEMA).           *
001000******************************************************************
001100     EXEC SQL DECLARE NEOSB36.JOBCTL TABLE
001200     ( NEXT_JOB_ID                    INTEGER NOT NULL
001300     ) END-EXEC.
001400******************************************************************
001500* COBOL DECLARATION FOR TABLE NEOSB36.JOBCTL                     *
001600******************************************************************
001700 01  DCLJOBCTL.
001800     10 DCLJOBCTL-NEXT-ID             PIC S9(9) USAGE COMP.
001900******************************************************************
002000* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 1       *
002100* THE LENGHT OF RECORDS DESCRIGER IS 4                           *
002200******************************************************************
