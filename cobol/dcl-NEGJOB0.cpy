000100******************************************************************
000200* DCLGEN TABLE(NEOSB36.JOBS)                                     *
000300*        LANGUAGE(COBOL)                                         *
000400*        QUOTE                                                   *
000500* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000600******************************************************************
000700     EXEC SQL DECLARE NEOSB36.JOBS TABLE
000800     ( JOB_ID                         INTEGER NOT NULL,
000900       DEP_CODE                       VARCHAR(20) NOT NULL,
001000       DEP_JOB                        VARCHAR(100) NOT NULL,
001100       DESCRIPTION                    VARCHAR(255),
001150       FEC_ALTA                       CHAR(8) NOT NULL,
001160       USR_ALTA                       CHAR(8) NOT NULL,
001170       FEC_ULT_MANT                   CHAR(8) NOT NULL,
001180       USR_ULT_MANT                   CHAR(8) NOT NULL,
001190       COD_ORIGEN                     CHAR(4) NOT NULL,
001195       NRO_SECUENCIA                  INTEGER NOT NULL,
001198       RESERVADO_1                    CHAR(10) NOT NULL
001200     ) END-EXEC.
001300******************************************************************
001400* COBOL DECLARATION FOR TABLE NEOSB36.JOBS                       *
001500******************************************************************
001600 01  DCLJOB.
001700     10 DCLJOB-ID                     PIC S9(9) USAGE COMP.
001800     10 DCLJOB-DEPCODE                PIC X(20).
001900     10 DCLJOB-DEPJOB                 PIC X(100).
002000     10 DCLJOB-DESCRIPTION            PIC X(255).
002010     10 DCLJOB-FEC-ALTA               PIC X(08).
002020     10 DCLJOB-USR-ALTA               PIC X(08).
002030     10 DCLJOB-FEC-ULT-MANT           PIC X(08).
002040     10 DCLJOB-USR-ULT-MANT           PIC X(08).
002050     10 DCLJOB-COD-ORIGEN             PIC X(04).
002060     10 DCLJOB-NRO-SECUENCIA          PIC S9(9) USAGE COMP.
002070     10 DCLJOB-RESERVADO-1            PIC X(10).
002100 01  DCLJOB-DESCRIPTION-IND           PIC S9(4) USAGE COMP.
002200******************************************************************
002210* FEC-ALTA/USR-ALTA, FEC-ULT-MANT/USR-ULT-MANT, COD-ORIGEN,      *
002220* NRO-SECUENCIA Y RESERVADO-1 SON COLUMNAS DE AUDITORIA DE LA    *
002230* TABLA; NINGUN FETCH/INSERT DE NE5DBOP0 LAS REFERENCIA (VER     *
002240* NETCJOB0 PARA EL MISMO ARRASTRE EN LOS ARCHIVOS DE TRABAJO).   *
002300* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 11      *
002400* THE LENGHT OF RECORDS DESCRIGER IS 436                         *
002500******************************************************************
