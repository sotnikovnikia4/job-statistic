000100*****************************************************************
000200* PROGRAM NAME:    NE5DBOP0.                                    *
000300* ORIGINAL AUTHOR: GFORRICH.                                    *
000400*                                                               *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 04/12/1984 GFORRICH      VERSION INICIAL - CARGA DE NEOSB36.  * INICIAL 
000800*                          JOBS Y APLICACION DE LA TRANSACCION  * INICIAL 
000900*                          DE REFRESCO (ALTA/BAJA/MODIF).       * INICIAL 
000920* 10/06/1987 LFIGUEROA     CR08703 COLUMNAS DE AUDITORIA EN    * CR08703 
000940*                          NEOSB36.JOBS (VER DCLJOB EN NEGJOB0).* CR08703
000960* 08/14/1991 RPADILLA      CR09114 DEP_JOB AMPLIA A VARCHAR    * CR09114 
000980*                          (100) EN LA DCL (ANTES (40)).        * CR09114 
001000* 11/02/1998 MTORRES       Y2K0098 REVISION Y2K: SIN IMPACTO.  * Y2K0098 
001020* 19/02/2025 MIBARRA       CR10231 ASIGNACION DE JOB_ID POR     * CR10231 
001100*                          TABLA DE CONTROL NEOSB36.JOBCTL.     * CR10231 
001200* 02/06/2025 GFORRICH      CR10307 TODO-O-NADA: ROLLBACK AL     * CR10307
001300*                          PRIMER SQLCODE NEGATIVO, COMMIT SOLO * CR10307
001400*                          SI ALTA/BAJA/MODIF TERMINAN BIEN.    * CR10307
001420* 22/07/2025 MIBARRA       CR10319 SE QUITA EL SWITCH UPSI-0 DE * CR10319
001440*                          TRAZA: NO ES UN USO DEL TALLER Y NO  * CR10319
001460*                          SE USABA EN ESTE MODULO.              *CR10319
001500*****************************************************************
001600*                                                               *
001700*          I D E N T I F I C A T I O N  D I V I S I O N         *
001800*                                                               *
001900*****************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.  NE5DBOP0.
002200 AUTHOR. GUILLERMO FORRICH.
002300 INSTALLATION. IBM Z/OS.
002400 DATE-WRITTEN. DICIEMBRE 1984.
002500 DATE-COMPILED. DICIEMBRE 1984.
002600 SECURITY. CONFIDENTIAL.
002700*****************************************************************
002800*                                                               *
002900*             E N V I R O N M E N T   D I V I S I O N           *
003000*                                                               *
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300
003900 INPUT-OUTPUT SECTION.
004000*****************************************************************
004100*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
004200*****************************************************************
004300 FILE-CONTROL.
004400
004500     SELECT WKDBSRT              ASSIGN       TO WKDBSRT
004600      FILE STATUS  IS WS-FS-WKDBSRT.
004700
004800     SELECT WKINSERT             ASSIGN       TO WKINSERT
004900      FILE STATUS  IS WS-FS-WKINSERT.
005000
005100     SELECT WKUPDATE             ASSIGN       TO WKUPDATE
005200      FILE STATUS  IS WS-FS-WKUPDATE.
005300
005400     SELECT WKDELETE             ASSIGN       TO WKDELETE
005500      FILE STATUS  IS WS-FS-WKDELETE.
005600
005700*****************************************************************
005800*                                                               *
005900*                      D A T A   D I V I S I O N                *
006000*                                                               *
006100*****************************************************************
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500* NEOSB36.JOBS CARGADA, ORDENADA POR CLAVE (DEP_CODE,DEP_JOB).
006600 FD  WKDBSRT
006700     RECORDING MODE IS F
006800     RECORD CONTAINS 450 CHARACTERS.
006900 01  REG-WKDBSRT.
007000     COPY NETCJOB0.
007100
007200* ALTAS PENDIENTES (SIN JOB-ID ASIGNADO AUN). PREFIJO PROPIO
007300* (JBI-) PORQUE WKDBSRT YA TOMO EL PREFIJO JOB- DEL COPY
007400* NETCJOB0 MAS ARRIBA Y LOS DOS REGISTROS COEXISTEN EN ESTE
007500* PROGRAMA.
007600 FD  WKINSERT
007700     RECORDING MODE IS F
007800     RECORD CONTAINS 450 CHARACTERS.
007900 01  REG-WKINSERT.
008000     05 JBI-ID                        PIC 9(09).
008100     05 JBI-DEPCODE                    PIC X(20).
008200     05 JBI-DEPJOB                     PIC X(100).
008300     05 JBI-DESCRIPCION                PIC X(255).
008400     05 JBI-DESC-NULL-SW               PIC X(01).
008500        88 JBI-DESC-88-PRESENTE               VALUE 'S'.
008600        88 JBI-DESC-88-AUSENTE                VALUE 'N'.
008705     05 JBI-FEC-ALTA                    PIC 9(08).
008710     05 JBI-USR-ALTA                    PIC X(08).
008715     05 JBI-FEC-ULT-MANT               PIC 9(08).
008720     05 JBI-USR-ULT-MANT               PIC X(08).
008725     05 JBI-COD-ORIGEN                  PIC X(04).
008730     05 JBI-NRO-SECUENCIA             PIC S9(07) COMP-3.
008735     05 JBI-RESERVADO-1                 PIC X(10).
008740     05 FILLER                         PIC X(15).
008800
008900* MODIFICACIONES PENDIENTES (JOB-ID YA COPIADO POR NE5SYNC0).
009000 FD  WKUPDATE
009100     RECORDING MODE IS F
009200     RECORD CONTAINS 450 CHARACTERS.
009300 01  REG-WKUPDATE.
009400     05 JBU-ID                        PIC 9(09).
009500     05 JBU-DEPCODE                    PIC X(20).
009600     05 JBU-DEPJOB                     PIC X(100).
009700     05 JBU-DESCRIPCION                PIC X(255).
009800     05 JBU-DESC-NULL-SW               PIC X(01).
009900        88 JBU-DESC-88-PRESENTE               VALUE 'S'.
010000        88 JBU-DESC-88-AUSENTE                VALUE 'N'.
010105     05 JBU-FEC-ALTA                    PIC 9(08).
010110     05 JBU-USR-ALTA                    PIC X(08).
010115     05 JBU-FEC-ULT-MANT               PIC 9(08).
010120     05 JBU-USR-ULT-MANT               PIC X(08).
010125     05 JBU-COD-ORIGEN                  PIC X(04).
010130     05 JBU-NRO-SECUENCIA             PIC S9(07) COMP-3.
010135     05 JBU-RESERVADO-1                 PIC X(10).
010140     05 FILLER                         PIC X(15).
010200 01  WKU-CLAVE REDEFINES REG-WKUPDATE.
010300     05 WKU-ID                        PIC 9(09).
010400     05 FILLER                        PIC X(441).
010500
010600* BAJAS PENDIENTES (SOLO SE USA EL JBE-ID).
010700 FD  WKDELETE
010800     RECORDING MODE IS F
010900     RECORD CONTAINS 450 CHARACTERS.
011000 01  REG-WKDELETE.
011100     05 JBE-ID                        PIC 9(09).
011200     05 JBE-DEPCODE                    PIC X(20).
011300     05 JBE-DEPJOB                     PIC X(100).
011400     05 JBE-DESCRIPCION                PIC X(255).
011500     05 JBE-DESC-NULL-SW               PIC X(01).
011605     05 JBE-FEC-ALTA                    PIC 9(08).
011610     05 JBE-USR-ALTA                    PIC X(08).
011615     05 JBE-FEC-ULT-MANT               PIC 9(08).
011620     05 JBE-USR-ULT-MANT               PIC X(08).
011625     05 JBE-COD-ORIGEN                  PIC X(04).
011630     05 JBE-NRO-SECUENCIA             PIC S9(07) COMP-3.
011635     05 JBE-RESERVADO-1                 PIC X(10).
011640     05 FILLER                         PIC X(15).
011700
011800 WORKING-STORAGE SECTION.
011900*****************************************************************
012000*                    DEFINICION DE SWITCHES                    *
012100*****************************************************************
012200 01  SW-SWITCHES.
012300     05 SW-FIN-CARGA                  PIC X(01) VALUE 'N'.
012400        88 SW-88-FIN-CARGA                    VALUE 'S'.
012500        88 SW-88-NOFIN-CARGA                  VALUE 'N'.
012600     05 SW-FIN-WKINSERT                PIC X(01) VALUE 'N'.
012700        88 SW-88-FIN-WKINSERT                VALUE 'S'.
012800        88 SW-88-NOFIN-WKINSERT               VALUE 'N'.
012900     05 SW-FIN-WKUPDATE                PIC X(01) VALUE 'N'.
013000        88 SW-88-FIN-WKUPDATE                VALUE 'S'.
013100        88 SW-88-NOFIN-WKUPDATE               VALUE 'N'.
013200     05 SW-FIN-WKDELETE                PIC X(01) VALUE 'N'.
013300        88 SW-88-FIN-WKDELETE                VALUE 'S'.
013400        88 SW-88-NOFIN-WKDELETE               VALUE 'N'.
013500     05 SW-ERROR-DB2                   PIC X(01) VALUE 'N'.
013600        88 SW-88-ERROR-DB2-SI                VALUE 'S'.
013700        88 SW-88-ERROR-DB2-NO                 VALUE 'N'.
013800
013900*****************************************************************
014000*                    DEFINICION DE CONSTANTES                   *
014100*****************************************************************
014200 01  CT-CONSTANTES.
014300     05 CT-RUTINA PIC X(08) VALUE 'NE5DBOP0'.
014400
014500*****************************************************************
014600*                    DEFINICION DE VARIABLES                    *
014700*****************************************************************
014800 01  WS-VARIABLES.
014900     05 WS-FS-WKDBSRT                 PIC X(02) VALUE SPACE.
015000     05 WS-FS-WKINSERT                PIC X(02) VALUE SPACE.
015100     05 WS-FS-WKUPDATE                PIC X(02) VALUE SPACE.
015200     05 WS-FS-WKDELETE                PIC X(02) VALUE SPACE.
015400     05 WS-FECHA-EJECUCION.
015500      10 WS-FECHA-YYYYMMDD           PIC 9(08) VALUE ZEROS.
015600        10 WS-FECHA-DESGLOSE REDEFINES WS-FECHA-YYYYMMDD.
015700           15 WS-FECHA-ANIO            PIC 9(04).
015800           15 WS-FECHA-MES             PIC 9(02).
015900           15 WS-FECHA-DIA             PIC 9(02).
016000     05 WS-JOBCTL-TRABAJO PIC S9(09) USAGE COMP.
016100     05 WS-JOBCTL-ALFA REDEFINES WS-JOBCTL-TRABAJO.
016200        10 FILLER                      PIC X(04).
016300
016400*****************************************************************
016500*                    DEFINICION DE CONTADORES                   *
016600*****************************************************************
016700 01  CN-CONTADORES.
016800     05 CN-CARGADOS                   PIC S9(09) USAGE COMP.
016900     05 CN-INSERTADOS                 PIC S9(09) USAGE COMP.
017000     05 CN-ACTUALIZADOS               PIC S9(09) USAGE COMP.
017100     05 CN-BORRADOS                   PIC S9(09) USAGE COMP.
017200
017300     EXEC SQL
017400        INCLUDE SQLCA
017500     END-EXEC.
017600
017700     EXEC SQL
017800        INCLUDE NEGJOB0
017900     END-EXEC.
018000
018100     EXEC SQL
018200        INCLUDE NEGJCT0
018300     END-EXEC.
018400
018500 77  WS-IND-DESCRIPCION              PIC S9(04) USAGE COMP.
018550*****************************************************************
018600*                     DEFINICION DE LINKAGE                     *
018700*****************************************************************
018800 LINKAGE SECTION.
018900 01  LN-NEECSNC0.
019000     COPY NEECSNC0.
019100
019200*****************************************************************
019300*                                                               *
019400*              P R O C E D U R E   D I V I S I O N              *
019500*                                                               *
019600*****************************************************************
019700 PROCEDURE DIVISION USING LN-NEECSNC0.
019800
019900*****************************************************************
020000*                        0000-MAINLINE                          *
020100*****************************************************************
020200 0000-MAINLINE.
020300
020400     MOVE '00' TO SNC-COD-RET
020500     ACCEPT WS-FECHA-YYYYMMDD FROM DATE YYYYMMDD
020600     MOVE ZEROS TO CN-CARGADOS CN-INSERTADOS CN-ACTUALIZADOS
020700                   CN-BORRADOS
020800
020900     EVALUATE TRUE
021000         WHEN SNC-88-CARGA
021100              PERFORM 1000-CARGA
021200                 THRU 1000-CARGA-EXIT
021300         WHEN SNC-88-SINCRONIZA
021400              PERFORM 2000-SINCRONIZA
021500                 THRU 2000-SINCRONIZA-EXIT
021600         WHEN OTHER
021700      DISPLAY CT-RUTINA ': OPCION INVALIDA: ' SNC-OPCION
021800              MOVE '40' TO SNC-COD-RET
021900     END-EVALUATE
022000
022100     GOBACK.
022200
022300*****************************************************************
022400*                         1000-CARGA                            *
022500* CARGA NEOSB36.JOBS COMPLETA, ORDENADA POR (DEP_CODE,DEP_JOB),  *
022600* EN WKDBSRT. LO USAN NE5SYNC0 (PARA EL APAREO) Y NE5SAVE0       *
022700* (PARA LA SERIALIZACION A TRAVES DE NE5PARS0 'W').              *
022800*****************************************************************
022900 1000-CARGA.
023000
023100     EXEC SQL
023200        DECLARE C-JOBS CURSOR FOR
023300           SELECT JOB_ID, DEP_CODE, DEP_JOB, DESCRIPTION
023400             FROM NEOSB36.JOBS
023500            ORDER BY DEP_CODE, DEP_JOB
023600     END-EXEC
023700
023800     OPEN OUTPUT WKDBSRT
023900     SET SW-88-NOFIN-CARGA TO TRUE
024000
024100     PERFORM 1100-ABRE-CURSOR
024200        THRU 1100-ABRE-CURSOR-EXIT
024300
024400     IF SNC-88-OK
024500        PERFORM 1200-FETCH-JOBS
024600           THRU 1200-FETCH-JOBS-EXIT
024700
024800        PERFORM 1300-ESCRIBE-WKDBSRT
024900           THRU 1300-ESCRIBE-WKDBSRT-EXIT
025000           UNTIL SW-88-FIN-CARGA
025100
025200        PERFORM 1400-CIERRA-CURSOR
025300           THRU 1400-CIERRA-CURSOR-EXIT
025400     END-IF
025500
025600     CLOSE WKDBSRT
025700     MOVE CN-CARGADOS TO SNC-CN-LEIDOS
025800     .
025900 1000-CARGA-EXIT.
026000     EXIT.
026100
026200 1100-ABRE-CURSOR.
026300
026400     EXEC SQL
026500        OPEN C-JOBS
026600     END-EXEC
026700
026800     IF SQLCODE NOT EQUAL ZEROES
026900      DISPLAY CT-RUTINA ': ERROR ABRIENDO CURSOR. SQLCODE: '
027000                SQLCODE
027100        MOVE SQLCODE TO SNC-SQLCODE-LOG
027200        MOVE '98' TO SNC-COD-RET
027300     END-IF
027400     .
027500 1100-ABRE-CURSOR-EXIT.
027600     EXIT.
027700
027800 1200-FETCH-JOBS.
027900
028000     EXEC SQL
028100        FETCH C-JOBS
028200          INTO :DCLJOB-ID,
028300               :DCLJOB-DEPCODE,
028400               :DCLJOB-DEPJOB,
028500               :DCLJOB-DESCRIPTION :DCLJOB-DESCRIPTION-IND
028600     END-EXEC
028700
028800     EVALUATE SQLCODE
028900         WHEN ZEROES
029000              CONTINUE
029100         WHEN 100
029200              SET SW-88-FIN-CARGA TO TRUE
029300         WHEN OTHER
029400      DISPLAY CT-RUTINA ': ERROR EN FETCH. SQLCODE: '
029500                      SQLCODE
029600              MOVE SQLCODE TO SNC-SQLCODE-LOG
029700              MOVE '98' TO SNC-COD-RET
029800              SET SW-88-FIN-CARGA TO TRUE
029900     END-EVALUATE
030000     .
030100 1200-FETCH-JOBS-EXIT.
030200     EXIT.
030300
030400 1300-ESCRIBE-WKDBSRT.
030500
030600     MOVE SPACES             TO REG-WKDBSRT
030700     MOVE DCLJOB-ID           TO JOB-ID
030800     MOVE DCLJOB-DEPCODE      TO JOB-DEPCODE
030900     MOVE DCLJOB-DEPJOB       TO JOB-DEPJOB
031000     IF DCLJOB-DESCRIPTION-IND LESS THAN ZERO
031100        MOVE SPACES           TO JOB-DESCRIPTION
031200        SET JOB-DESC-88-AUSENTE TO TRUE
031300     ELSE
031400        MOVE DCLJOB-DESCRIPTION TO JOB-DESCRIPTION
031500        SET JOB-DESC-88-PRESENTE TO TRUE
031600     END-IF
031700     WRITE REG-WKDBSRT
031800     ADD 1 TO CN-CARGADOS
031900
032000     PERFORM 1200-FETCH-JOBS
032100        THRU 1200-FETCH-JOBS-EXIT
032200     .
032300 1300-ESCRIBE-WKDBSRT-EXIT.
032400     EXIT.
032500
032600 1400-CIERRA-CURSOR.
032700
032800     EXEC SQL
032900        CLOSE C-JOBS
033000     END-EXEC
033100     .
033200 1400-CIERRA-CURSOR-EXIT.
033300     EXIT.
033400
033500*****************************************************************
033600*                      2000-SINCRONIZA                          *
033700* APLICA LA TRANSACCION DE REFRESCO (WKINSERT/WKUPDATE/          *
033800* WKDELETE, PRODUCIDA POR EL APAREO DE NE5SYNC0) CONTRA          *
033900* NEOSB36.JOBS COMO UNA UNIDAD TODO-O-NADA: SI CUALQUIER SQL    *
034000* DEVUELVE UN SQLCODE NEGATIVO SE HACE ROLLBACK Y NINGUN CAMBIO *
034100* QUEDA GRABADO (CR10307).                                      *
034200*****************************************************************
034300 2000-SINCRONIZA.
034400
034500     OPEN INPUT  WKINSERT
034600     OPEN INPUT  WKUPDATE
034700     OPEN INPUT  WKDELETE
034800     SET SW-88-ERROR-DB2-NO TO TRUE
034900
035000     PERFORM 2100-INSERTA
035100        THRU 2100-INSERTA-EXIT
035200
035300     IF SW-88-ERROR-DB2-NO
035400        PERFORM 2200-ACTUALIZA
035500           THRU 2200-ACTUALIZA-EXIT
035600     END-IF
035700
035800     IF SW-88-ERROR-DB2-NO
035900        PERFORM 2300-BORRA
036000           THRU 2300-BORRA-EXIT
036100     END-IF
036200
036300     IF SW-88-ERROR-DB2-SI
036400        EXEC SQL
036500           ROLLBACK
036600        END-EXEC
036700        MOVE '98' TO SNC-COD-RET
036800     ELSE
036900        EXEC SQL
037000           COMMIT
037100        END-EXEC
037200     END-IF
037300
037400     CLOSE WKINSERT
037500     CLOSE WKUPDATE
037600     CLOSE WKDELETE
037700
037800     MOVE CN-INSERTADOS   TO SNC-CN-INSERTADOS
037900     MOVE CN-ACTUALIZADOS TO SNC-CN-ACTUALIZADOS
038000     MOVE CN-BORRADOS     TO SNC-CN-BORRADOS
038100     .
038200 2000-SINCRONIZA-EXIT.
038300     EXIT.
038400
038500*****************************************************************
038600*                        2100-INSERTA                           *
038700* PARA CADA ALTA, TOMA EL PROXIMO JOB_ID DE NEOSB36.JOBCTL Y LO *
038800* DEJA ACTUALIZADO PARA EL SIGUIENTE USO (NO HAY IDENTITY EN    *
038900* ESTE ESQUEMA - CR10231).                                      *
039000*****************************************************************
039100 2100-INSERTA.
039200
039300     READ WKINSERT INTO REG-WKINSERT
039400         AT END
039500            SET SW-88-FIN-WKINSERT TO TRUE
039600     END-READ
039700
039800     PERFORM 2150-INSERTA-UNO
039900        THRU 2150-INSERTA-UNO-EXIT
040000        UNTIL SW-88-FIN-WKINSERT OR SW-88-ERROR-DB2-SI
040100     .
040200 2100-INSERTA-EXIT.
040300     EXIT.
040400
040500*****************************************************************
040600*                    2150-INSERTA-UNO                           *
040700*****************************************************************
040800 2150-INSERTA-UNO.
040900
041000     EXEC SQL
041100        SELECT NEXT_JOB_ID
041200          INTO :DCLJOBCTL-NEXT-ID
041300          FROM NEOSB36.JOBCTL
041400     END-EXEC
041500
041600     IF SQLCODE NOT EQUAL ZEROES
041700        DISPLAY CT-RUTINA
041800           ': ERROR LEYENDO JOBCTL. SQLCODE: ' SQLCODE
041900        MOVE SQLCODE TO SNC-SQLCODE-LOG
042000        SET SW-88-ERROR-DB2-SI TO TRUE
042100     ELSE
042200        MOVE DCLJOBCTL-NEXT-ID TO JBI-ID
042300        IF JBI-DESC-88-AUSENTE
042400           MOVE -1 TO WS-IND-DESCRIPCION
042500        ELSE
042600           MOVE 0  TO WS-IND-DESCRIPCION
042700        END-IF
042800
042900        EXEC SQL
043000           INSERT INTO NEOSB36.JOBS
043100               (JOB_ID, DEP_CODE, DEP_JOB, DESCRIPTION)
043200           VALUES
043300               (:DCLJOBCTL-NEXT-ID,
043400                :JBI-DEPCODE,
043500                :JBI-DEPJOB,
043600                :JBI-DESCRIPCION :WS-IND-DESCRIPCION)
043700        END-EXEC
043800
043900        IF SQLCODE NOT EQUAL ZEROES
044000           DISPLAY CT-RUTINA
044100              ': ERROR EN INSERT. SQLCODE: ' SQLCODE
044200           MOVE SQLCODE TO SNC-SQLCODE-LOG
044300           SET SW-88-ERROR-DB2-SI TO TRUE
044400        ELSE
044500           ADD 1 TO DCLJOBCTL-NEXT-ID
044600
044700           EXEC SQL
044800              UPDATE NEOSB36.JOBCTL
044900                 SET NEXT_JOB_ID = :DCLJOBCTL-NEXT-ID
045000           END-EXEC
045100
045200           IF SQLCODE NOT EQUAL ZEROES
045300              DISPLAY CT-RUTINA
045400                 ': ERROR ACTUALIZANDO JOBCTL. SQLCODE: '
045500                 SQLCODE
045600              MOVE SQLCODE TO SNC-SQLCODE-LOG
045700              SET SW-88-ERROR-DB2-SI TO TRUE
045800           ELSE
045900              ADD 1 TO CN-INSERTADOS
046000           END-IF
046100        END-IF
046200     END-IF
046300
046400     IF SW-88-NOFIN-WKINSERT AND SW-88-ERROR-DB2-NO
046500        READ WKINSERT INTO REG-WKINSERT
046600            AT END
046700               SET SW-88-FIN-WKINSERT TO TRUE
046800        END-READ
046900     END-IF
047000     .
047100 2150-INSERTA-UNO-EXIT.
047200     EXIT.
047300
047400*****************************************************************
047500*                       2200-ACTUALIZA                          *
047600*****************************************************************
047700 2200-ACTUALIZA.
047800
047900     READ WKUPDATE INTO REG-WKUPDATE
048000         AT END
048100            SET SW-88-FIN-WKUPDATE TO TRUE
048200     END-READ
048300
048400     PERFORM 2250-ACTUALIZA-UNO
048500        THRU 2250-ACTUALIZA-UNO-EXIT
048600        UNTIL SW-88-FIN-WKUPDATE OR SW-88-ERROR-DB2-SI
048700     .
048800 2200-ACTUALIZA-EXIT.
048900     EXIT.
049000
049100*****************************************************************
049200*                   2250-ACTUALIZA-UNO                          *
049300*****************************************************************
049400 2250-ACTUALIZA-UNO.
049500
049600     IF JBU-DESC-88-AUSENTE
049700        MOVE -1 TO WS-IND-DESCRIPCION
049800     ELSE
049900        MOVE 0  TO WS-IND-DESCRIPCION
050000     END-IF
050100
050200     EXEC SQL
050300        UPDATE NEOSB36.JOBS
050400           SET DESCRIPTION = :JBU-DESCRIPCION
050500                              :WS-IND-DESCRIPCION
050600         WHERE JOB_ID = :JBU-ID
050700     END-EXEC
050800
050900     IF SQLCODE NOT EQUAL ZEROES
051000        DISPLAY CT-RUTINA ': ERROR EN UPDATE DEL JOB_ID '
051100                WKU-ID ' SQLCODE: ' SQLCODE
051200        MOVE SQLCODE TO SNC-SQLCODE-LOG
051300        SET SW-88-ERROR-DB2-SI TO TRUE
051400     ELSE
051500        ADD 1 TO CN-ACTUALIZADOS
051600     END-IF
051700
051800     IF SW-88-NOFIN-WKUPDATE AND SW-88-ERROR-DB2-NO
051900        READ WKUPDATE INTO REG-WKUPDATE
052000            AT END
052100               SET SW-88-FIN-WKUPDATE TO TRUE
052200        END-READ
052300     END-IF
052400     .
052500 2250-ACTUALIZA-UNO-EXIT.
052600     EXIT.
052700
052800*****************************************************************
052900*                         2300-BORRA                            *
053000*****************************************************************
053100 2300-BORRA.
053200
053300     READ WKDELETE INTO REG-WKDELETE
053400         AT END
053500            SET SW-88-FIN-WKDELETE TO TRUE
053600     END-READ
053700
053800     PERFORM 2350-BORRA-UNO
053900        THRU 2350-BORRA-UNO-EXIT
054000        UNTIL SW-88-FIN-WKDELETE OR SW-88-ERROR-DB2-SI
054100     .
054200 2300-BORRA-EXIT.
054300     EXIT.
054400
054500*****************************************************************
054600*                     2350-BORRA-UNO                            *
054700*****************************************************************
054800 2350-BORRA-UNO.
054900
055000     EXEC SQL
055100        DELETE FROM NEOSB36.JOBS
055200        WHERE JOB_ID = :JBE-ID
055300     END-EXEC
055400
055500     IF SQLCODE NOT EQUAL ZEROES
055600        DISPLAY CT-RUTINA
055700           ': ERROR EN DELETE. SQLCODE: ' SQLCODE
055800        MOVE SQLCODE TO SNC-SQLCODE-LOG
055900        SET SW-88-ERROR-DB2-SI TO TRUE
056000     ELSE
056100        ADD 1 TO CN-BORRADOS
056200     END-IF
056300
056400     IF SW-88-NOFIN-WKDELETE AND SW-88-ERROR-DB2-NO
056500        READ WKDELETE INTO REG-WKDELETE
056600            AT END
056700               SET SW-88-FIN-WKDELETE TO TRUE
056800        END-READ
056900     END-IF
057000     .
057100 2350-BORRA-UNO-EXIT.
057200     EXIT.
