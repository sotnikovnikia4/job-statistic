000100*****************************************************************
000200* PROGRAM NAME:    NE5PARS0.                                    *
000300* ORIGINAL AUTHOR: GFORRICH.                                    *
000400*                                                               *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 04/12/1984 GFORRICH      VERSION INICIAL - PARSEO Y ESCRITURA * INICIAL 
000800*                          DEL ARCHIVO PLANO DE PUESTOS.        * INICIAL 
000820* 10/06/1987 LFIGUEROA     CR08703 WKFILSRT/WKDBSRT ARRASTRAN   * CR08703 
000840*                          LOS CAMPOS DE AUDITORIA DE NETCJOB0. * CR08703
000860* 08/14/1991 RPADILLA      CR09114 AMPLIA VALIDACION DE DEPJOB  * CR09114 
000880*                          A X(100) (ANTES X(40)).              * CR09114
000900* 11/02/1998 MTORRES       Y2K0098 REVISION Y2K: SIN IMPACTO.   * Y2K0098 
000910* 19/02/2025 MIBARRA       CR10231 VALIDACION DE CLAVE          * CR10231 
001000*                          DUPLICADA (DEPCODE+DEPJOB) Y CHEQUEO * CR10231 
001100*                          DE CANTIDAD CONTRA EL PIE.           * CR10231 
001200* 02/06/2025 GFORRICH      CR10307 CORRIGE VALIDACION DE        * CR10307
001300*                          LONGITUD DE DEPJOB (USABA EL LIMITE  * CR10307
001400*                          DE DEPCODE POR ERROR).               * CR10307
001420* 22/07/2025 MIBARRA       CR10319 SE QUITA EL SWITCH UPSI-0 DE * CR10319
001440*                          TRAZA: NO ES UN USO DEL TALLER Y NO  * CR10319
001460*                          SE USABA EN ESTE MODULO.              *CR10319
001500*****************************************************************
001600*                                                               *
001700*          I D E N T I F I C A T I O N  D I V I S I O N         *
001800*                                                               *
001900*****************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.  NE5PARS0.
002200 AUTHOR. GUILLERMO FORRICH.
002300 INSTALLATION. IBM Z/OS.
002400 DATE-WRITTEN. DICIEMBRE 1984.
002500 DATE-COMPILED. DICIEMBRE 1984.
002600 SECURITY. CONFIDENTIAL.
002700*****************************************************************
002800*                                                               *
002900*             E N V I R O N M E N T   D I V I S I O N           *
003000*                                                               *
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300
003900 INPUT-OUTPUT SECTION.
004000*****************************************************************
004100*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
004200*****************************************************************
004300 FILE-CONTROL.
004400
004500     SELECT JOBSXIN              ASSIGN       TO JOBSXIN
004600      ORGANIZATION IS LINE SEQUENTIAL
004700      FILE STATUS  IS WS-FS-JOBSXIN.
004800
004900     SELECT JOBSXOUT             ASSIGN       TO JOBSXOUT
005000      ORGANIZATION IS LINE SEQUENTIAL
005100      FILE STATUS  IS WS-FS-JOBSXOUT.
005200
005300     SELECT WKFILSRT             ASSIGN       TO WKFILSRT
005400      FILE STATUS  IS WS-FS-WKFILSRT.
005500
005600     SELECT WKDBSRT              ASSIGN       TO WKDBSRT
005700      FILE STATUS  IS WS-FS-WKDBSRT.
005800
005900     SELECT SD-ORDENA            ASSIGN       TO SYSSRT01.
006000
006100*****************************************************************
006200*                                                               *
006300*                      D A T A   D I V I S I O N                *
006400*                                                               *
006500*****************************************************************
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900* JOBSXIN / JOBSXOUT - SUSTITUTO PLANO DE JOBS-XML-FILE.
007000* CABECERA 'H', DETALLE 'D' (UNO POR PUESTO), PIE 'T'.
007100 FD  JOBSXIN
007200     RECORDING MODE IS F
007300     RECORD CONTAINS 390 CHARACTERS.
007400 01  REG-JOBSXIN.
007500     05 JX-REC-TYPE                   PIC X(01).
007600        88 JX-88-CABECERA                    VALUE 'H'.
007700        88 JX-88-DETALLE                     VALUE 'D'.
007800        88 JX-88-PIE                         VALUE 'T'.
007900     05 JX-DETALLE.
008000        10 JX-DEPCODE                  PIC X(20).
008100        10 JX-DEPJOB                   PIC X(100).
008200        10 JX-DESCRIPCION              PIC X(255).
008300        10 JX-DESC-NULL-SW             PIC X(01).
008400        10 FILLER                      PIC X(13).
008500     05 JX-CABECERA REDEFINES JX-DETALLE.
008600        10 JX-HDR-ID                   PIC X(04).
008700        10 FILLER                      PIC X(385).
008800     05 JX-PIE REDEFINES JX-DETALLE.
008900        10 JX-TRL-CANTIDAD             PIC 9(09).
009000        10 FILLER                      PIC X(380).
009100
009200 FD  JOBSXOUT
009300     RECORDING MODE IS F
009400     RECORD CONTAINS 390 CHARACTERS.
009500 01  REG-JOBSXOUT.
009600     05 JXO-REC-TYPE                  PIC X(01).
009700     05 JXO-DETALLE.
009800        10 JXO-DEPCODE                 PIC X(20).
009900        10 JXO-DEPJOB                  PIC X(100).
010000        10 JXO-DESCRIPCION             PIC X(255).
010100        10 JXO-DESC-NULL-SW            PIC X(01).
010200        10 FILLER                      PIC X(13).
010300     05 JXO-CABECERA REDEFINES JXO-DETALLE.
010400        10 JXO-HDR-ID                  PIC X(04).
010500        10 FILLER                      PIC X(385).
010600     05 JXO-PIE REDEFINES JXO-DETALLE.
010700        10 JXO-TRL-CANTIDAD            PIC 9(09).
010800        10 FILLER                      PIC X(380).
010900
011000* AREA DE TRABAJO CLASIFICADA POR CLAVE (DEPCODE+DEPJOB), DE Y
011100* HACIA EL MOTOR DE DIFERENCIAS DE NE5SYNC0 / LA CARGA DE BD.
011200 FD  WKFILSRT
011300     RECORDING MODE IS F
011400     RECORD CONTAINS 450 CHARACTERS.
011500 01  REG-WKFILSRT.
011600     COPY NETCJOB0.
011700
011800* WKDBSRT SE ABRE A LA VEZ QUE WKFILSRT EN ESTE PROGRAMA (LA
011900* OPCION 'P' USA WKFILSRT, LA 'W' USA WKDBSRT); POR ESO LLEVA
012000* PREFIJO PROPIO (JBD-) EN LUGAR DEL COPY NETCJOB0, QUE YA
012100* APORTO EL PREFIJO JOB- AL REGISTRO DE WKFILSRT.
012200 FD  WKDBSRT
012300     RECORDING MODE IS F
012400     RECORD CONTAINS 450 CHARACTERS.
012500 01  REG-WKDBSRT.
012600     05 JBD-ID                        PIC 9(09).
012700     05 JBD-DEPCODE                   PIC X(20).
012800     05 JBD-DEPJOB                    PIC X(100).
012900     05 JBD-DESCRIPCION                PIC X(255).
013000     05 JBD-DESC-NULL-SW              PIC X(01).
013100        88 JBD-DESC-88-PRESENTE              VALUE 'S'.
013200        88 JBD-DESC-88-AUSENTE               VALUE 'N'.
013305     05 JBD-FEC-ALTA                   PIC 9(08).
013310     05 JBD-USR-ALTA                   PIC X(08).
013315     05 JBD-FEC-ULT-MANT              PIC 9(08).
013320     05 JBD-USR-ULT-MANT              PIC X(08).
013325     05 JBD-COD-ORIGEN                 PIC X(04).
013330     05 JBD-NRO-SECUENCIA            PIC S9(07) COMP-3.
013335     05 JBD-RESERVADO-1                PIC X(10).
013340     05 FILLER                        PIC X(15).
013400
013500* EL REGISTRO DE ORDENAMIENTO REPITE BYTE A BYTE EL LAYOUT DE
013600* REG-WKFILSRT (NETCJOB0), INCLUIDO EL HUECO DE JOB-ID AL
013700* COMIENZO (EL ARCHIVO NUNCA TRAE ID), PARA QUE EL GIVING LO
013800* DEJE ALINEADO EN WKFILSRT SIN CORRER LOS CAMPOS.
013900 SD  SD-ORDENA.
014000 01  SD-REG-ORDENA.
014100     05 FILLER                        PIC X(09).
014200     05 SD-DEPCODE                    PIC X(20).
014300     05 SD-DEPJOB                     PIC X(100).
014400     05 SD-DESCRIPCION                PIC X(255).
014500     05 SD-DESC-NULL-SW               PIC X(01).
014605     05 SD-FEC-ALTA                   PIC 9(08).
014610     05 SD-USR-ALTA                   PIC X(08).
014615     05 SD-FEC-ULT-MANT              PIC 9(08).
014620     05 SD-USR-ULT-MANT              PIC X(08).
014625     05 SD-COD-ORIGEN                 PIC X(04).
014630     05 SD-NRO-SECUENCIA            PIC S9(07) COMP-3.
014635     05 SD-RESERVADO-1                PIC X(10).
014640     05 FILLER                        PIC X(15).
014700
014800 WORKING-STORAGE SECTION.
014900*****************************************************************
015000*                    DEFINICION DE SWITCHES                    *
015100*****************************************************************
015200 01  SW-SWITCHES.
015300     05 SW-FIN-JOBSXIN                PIC X(01) VALUE 'N'.
015400        88 SW-88-FIN-JOBSXIN                  VALUE 'S'.
015500        88 SW-88-NOFIN-JOBSXIN                VALUE 'N'.
015600     05 SW-FIN-WKDBSRT                PIC X(01) VALUE 'N'.
015700        88 SW-88-FIN-WKDBSRT                  VALUE 'S'.
015800        88 SW-88-NOFIN-WKDBSRT                VALUE 'N'.
015900     05 SW-FIN-WKFILSRT               PIC X(01) VALUE 'N'.
016000        88 SW-88-FIN-WKFILSRT                 VALUE 'S'.
016100        88 SW-88-NOFIN-WKFILSRT               VALUE 'N'.
016200
016300*****************************************************************
016400*                    DEFINICION DE CONSTANTES                   *
016500*****************************************************************
016600 01  CT-CONSTANTES.
016700     05 CT-RUTINA PIC X(08) VALUE 'NE5PARS0'.
016800     05 CT-JOBS-ID PIC X(04) VALUE 'JOBS'.
016900
017000*****************************************************************
017100*                    DEFINICION DE VARIABLES                    *
017200*****************************************************************
017300 01  WS-VARIABLES.
017400     05 WS-FS-JOBSXIN                 PIC X(02) VALUE SPACE.
017500     05 WS-FS-JOBSXOUT                PIC X(02) VALUE SPACE.
017600     05 WS-FS-WKFILSRT                PIC X(02) VALUE SPACE.
017700     05 WS-FS-WKDBSRT                 PIC X(02) VALUE SPACE.
017800     05 WS-CLAVE-ANTERIOR.
017900      10 WS-CLAVE-ANT-DEPCODE       PIC X(20) VALUE SPACES.
018000      10 WS-CLAVE-ANT-DEPJOB        PIC X(100) VALUE SPACES.
018100     05 WS-FECHA-EJECUCION.
018200        10 WS-FECHA-YYYYMMDD          PIC 9(08) VALUE ZEROS.
018300        10 WS-FECHA-DESGLOSE REDEFINES WS-FECHA-YYYYMMDD.
018400           15 WS-FECHA-ANIO           PIC 9(04).
018500           15 WS-FECHA-MES            PIC 9(02).
018600           15 WS-FECHA-DIA            PIC 9(02).
018700
018800*****************************************************************
018900*                    DEFINICION DE CONTADORES                   *
019000*****************************************************************
019100 77  CN-REGISTROS-LEIDOS           PIC S9(09) USAGE COMP.
019300
019400*****************************************************************
019500*                     DEFINICION DE LINKAGE                     *
019600*****************************************************************
019700 LINKAGE SECTION.
019800 01  LN-NEECSNC0.
019900     COPY NEECSNC0.
020000
020100*****************************************************************
020200*                                                               *
020300*              P R O C E D U R E   D I V I S I O N              *
020400*                                                               *
020500*****************************************************************
020600 PROCEDURE DIVISION USING LN-NEECSNC0.
020700
020800*****************************************************************
020900*                        0000-MAINLINE                          *
021000*****************************************************************
021100 0000-MAINLINE.
021200
021300     MOVE '00' TO SNC-COD-RET
021400     ACCEPT WS-FECHA-YYYYMMDD FROM DATE YYYYMMDD
021500
021600     EVALUATE TRUE
021700         WHEN SNC-88-PARSEA
021800              PERFORM 1000-PARSEA
021900                 THRU 1000-PARSEA-EXIT
022000         WHEN SNC-88-ESCRIBE
022100              PERFORM 2000-ESCRIBE
022200                 THRU 2000-ESCRIBE-EXIT
022300         WHEN OTHER
022400      DISPLAY CT-RUTINA ': OPCION INVALIDA: ' SNC-OPCION
022500              MOVE '40' TO SNC-COD-RET
022600     END-EVALUATE
022700
022800     GOBACK.
022900
023000*****************************************************************
023100*                         1000-PARSEA                           *
023200* LEE Y VALIDA JOBSXIN, ORDENA POR (DEPCODE,DEPJOB) Y DEJA EL    *
023300* RESULTADO VALIDADO EN WKFILSRT. SI HAY UN ERROR DE FORMATO    *
023400* FATAL, SNC-COD-RET QUEDA DISTINTO DE '00' Y NE5SYNC0 NO DEBE  *
023500* USAR WKFILSRT NI TOCAR LA BASE.                               *
023600*****************************************************************
023700 1000-PARSEA.
023800
023900     MOVE ZEROS TO CN-REGISTROS-LEIDOS
024000
024100     SORT SD-ORDENA
024200         ON ASCENDING KEY SD-DEPCODE SD-DEPJOB
024300         INPUT PROCEDURE  IS 1200-LEE-VALIDA
024400         GIVING WKFILSRT
024500
024600     IF SNC-88-OK
024700        PERFORM 1600-VALIDA-DUPLICADOS
024800           THRU 1600-VALIDA-DUPLICADOS-EXIT
024900     END-IF
025000
025100     MOVE CN-REGISTROS-LEIDOS TO SNC-CN-LEIDOS
025200     .
025300 1000-PARSEA-EXIT.
025400     EXIT.
025500
025600*****************************************************************
025700*                       1200-LEE-VALIDA                         *
025800*****************************************************************
025900 1200-LEE-VALIDA.
026000
026100     OPEN INPUT JOBSXIN
026200     IF WS-FS-JOBSXIN NOT EQUAL '00'
026300        DISPLAY CT-RUTINA ': ERROR ABRIENDO JOBSXIN. FS='
026400                WS-FS-JOBSXIN
026500        MOVE '40' TO SNC-COD-RET
026600        GO TO 1200-LEE-VALIDA-EXIT
026700     END-IF
026800
026900     PERFORM 1300-LEE-SIGUIENTE
027000        THRU 1300-LEE-SIGUIENTE-EXIT
027100
027200     IF SW-88-NOFIN-JOBSXIN
027300      IF NOT JX-88-CABECERA OR JX-HDR-ID NOT = CT-JOBS-ID
027400           DISPLAY CT-RUTINA
027500              ': PRIMER REGISTRO DEBE SER CABECERA "JOBS"'
027600           MOVE '40' TO SNC-COD-RET
027700        ELSE
027800           PERFORM 1300-LEE-SIGUIENTE
027900              THRU 1300-LEE-SIGUIENTE-EXIT
028000        END-IF
028100     END-IF
028200
028300     PERFORM 1250-PROCESA-REGISTRO
028400        THRU 1250-PROCESA-REGISTRO-EXIT
028500        UNTIL SW-88-FIN-JOBSXIN
028600
028700     CLOSE JOBSXIN
028800     .
028900 1200-LEE-VALIDA-EXIT.
029000     EXIT.
029100
029200*****************************************************************
029300*                  1250-PROCESA-REGISTRO                        *
029400*****************************************************************
029500 1250-PROCESA-REGISTRO.
029600
029700     EVALUATE TRUE
029800         WHEN JX-88-DETALLE
029900              PERFORM 1400-VALIDA-DETALLE
030000                 THRU 1400-VALIDA-DETALLE-EXIT
030100              PERFORM 1300-LEE-SIGUIENTE
030200                 THRU 1300-LEE-SIGUIENTE-EXIT
030300         WHEN JX-88-PIE
030400              PERFORM 1500-VALIDA-PIE
030500                 THRU 1500-VALIDA-PIE-EXIT
030600              SET SW-88-FIN-JOBSXIN TO TRUE
030700         WHEN OTHER
030800              DISPLAY CT-RUTINA
030900      ': TIPO DE REGISTRO NO VALIDO: ' JX-REC-TYPE
031000              MOVE '40' TO SNC-COD-RET
031100              SET SW-88-FIN-JOBSXIN TO TRUE
031200     END-EVALUATE
031300     .
031400 1250-PROCESA-REGISTRO-EXIT.
031500     EXIT.
031600
031700*****************************************************************
031800*                     1300-LEE-SIGUIENTE                        *
031900*****************************************************************
032000 1300-LEE-SIGUIENTE.
032100
032200     READ JOBSXIN INTO REG-JOBSXIN
032300         AT END
032400            SET SW-88-FIN-JOBSXIN TO TRUE
032500     END-READ
032600     .
032700 1300-LEE-SIGUIENTE-EXIT.
032800     EXIT.
032900
033000*****************************************************************
033100*                     1400-VALIDA-DETALLE                       *
033200* DEPCODE Y DEPJOB SON OBLIGATORIOS. LA LONGITUD MAXIMA DE CADA *
033300* CAMPO YA ESTA GARANTIZADA POR EL PIC DEL REGISTRO PLANO (ANTES*
033400* DE CR10307 SE VALIDABA EL LARGO DE DEPJOB CONTRA EL LIMITE DE *
033500* DEPCODE, LO QUE RECHAZABA REGISTROS VALIDOS; SE QUITO ESA     *
033600* COMPARACION PORQUE EL PIC X(100) DEL CAMPO YA IMPIDE QUE SE   *
033700* CARGUE ALGO MAS LARGO).                                       *
033800*****************************************************************
033900 1400-VALIDA-DETALLE.
034000
034100     IF JX-DEPCODE EQUAL SPACES
034200        DISPLAY CT-RUTINA ': DEPCODE NO PUEDE SER NULO'
034300        MOVE '40' TO SNC-COD-RET
034400     END-IF
034500
034600     IF JX-DEPJOB EQUAL SPACES
034700        DISPLAY CT-RUTINA ': DEPJOB NO PUEDE SER NULO'
034800        MOVE '40' TO SNC-COD-RET
034900     END-IF
035000
035100     IF SNC-88-OK
035200        ADD 1 TO CN-REGISTROS-LEIDOS
035300        MOVE SPACES          TO SD-REG-ORDENA
035400        MOVE JX-DEPCODE      TO SD-DEPCODE
035500        MOVE JX-DEPJOB       TO SD-DEPJOB
035600        MOVE JX-DESCRIPCION  TO SD-DESCRIPCION
035700        MOVE JX-DESC-NULL-SW TO SD-DESC-NULL-SW
035800        RELEASE SD-REG-ORDENA
035900     END-IF
036000     .
036100 1400-VALIDA-DETALLE-EXIT.
036200     EXIT.
036300
036400*****************************************************************
036500*                       1500-VALIDA-PIE                         *
036600*****************************************************************
036700 1500-VALIDA-PIE.
036800
036900     IF JX-TRL-CANTIDAD NOT EQUAL CN-REGISTROS-LEIDOS
037000        DISPLAY CT-RUTINA
037100      ': CANTIDAD DE PIE NO COINCIDE CON DETALLES LEIDOS'
037200        MOVE '40' TO SNC-COD-RET
037300     END-IF
037400     .
037500 1500-VALIDA-PIE-EXIT.
037600     EXIT.
037700
037800*****************************************************************
037900*                  1600-VALIDA-DUPLICADOS                       *
038000* RECORRE WKFILSRT (YA ORDENADO POR CLAVE) Y RECHAZA EL ARCHIVO *
038100* COMPLETO SI DOS REGISTROS CONSECUTIVOS COMPARTEN LA MISMA     *
038200* CLAVE (DEPCODE+DEPJOB) - EQUIVALENTE AL "JOB ELEMENT          *
038300* DUPLICADO" DEL XML ORIGINAL.                                 *
038400*****************************************************************
038500 1600-VALIDA-DUPLICADOS.
038600
038700     OPEN INPUT WKFILSRT
038800     MOVE SPACES TO WS-CLAVE-ANTERIOR
038900     SET SW-88-NOFIN-WKFILSRT TO TRUE
039000
039100     PERFORM 1650-LEE-WKFILSRT
039200        THRU 1650-LEE-WKFILSRT-EXIT
039300
039400     PERFORM 1660-COMPARA-CLAVE
039500        THRU 1660-COMPARA-CLAVE-EXIT
039600        UNTIL SW-88-FIN-WKFILSRT
039700
039800     CLOSE WKFILSRT
039900     .
040000 1600-VALIDA-DUPLICADOS-EXIT.
040100     EXIT.
040200
040300*****************************************************************
040400*                   1660-COMPARA-CLAVE                         *
040500*****************************************************************
040600 1660-COMPARA-CLAVE.
040700
040800     IF JOB-DEPCODE EQUAL WS-CLAVE-ANT-DEPCODE AND
040900        JOB-DEPJOB  EQUAL WS-CLAVE-ANT-DEPJOB
041000        DISPLAY CT-RUTINA ': CLAVE DUPLICADA EN ARCHIVO: '
041100                JOB-DEPCODE '/' JOB-DEPJOB
041200        MOVE '40' TO SNC-COD-RET
041300     END-IF
041400     MOVE JOB-DEPCODE TO WS-CLAVE-ANT-DEPCODE
041500     MOVE JOB-DEPJOB  TO WS-CLAVE-ANT-DEPJOB
041600     PERFORM 1650-LEE-WKFILSRT
041700        THRU 1650-LEE-WKFILSRT-EXIT
041800     .
041900 1660-COMPARA-CLAVE-EXIT.
042000     EXIT.
042100
042200 1650-LEE-WKFILSRT.
042300
042400     READ WKFILSRT INTO REG-WKFILSRT
042500         AT END
042600            SET SW-88-FIN-WKFILSRT TO TRUE
042700     END-READ
042800     .
042900 1650-LEE-WKFILSRT-EXIT.
043000     EXIT.
043100
043200*****************************************************************
043300*                        2000-ESCRIBE                           *
043400* SERIALIZA WKDBSRT (PRODUCIDO POR NE5DBOP0 CON OPCION 'L') A   *
043500* JOBSXOUT EN EL MISMO FORMATO PLANO CABECERA/DETALLE/PIE.      *
043600*****************************************************************
043700 2000-ESCRIBE.
043800
043900     OPEN INPUT WKDBSRT
044000     IF WS-FS-WKDBSRT NOT EQUAL '00'
044100        DISPLAY CT-RUTINA ': ERROR ABRIENDO WKDBSRT. FS='
044200                WS-FS-WKDBSRT
044300        MOVE '40' TO SNC-COD-RET
044400        GO TO 2000-ESCRIBE-EXIT
044500     END-IF
044600
044700     OPEN OUTPUT JOBSXOUT
044800     SET SW-88-NOFIN-WKDBSRT TO TRUE
044900
045000     PERFORM 2100-ESCRIBE-CABECERA
045100        THRU 2100-ESCRIBE-CABECERA-EXIT
045200
045300     PERFORM 2200-LEE-WKDBSRT
045400        THRU 2200-LEE-WKDBSRT-EXIT
045500
045600     PERFORM 2300-ESCRIBE-DETALLE
045700        THRU 2300-ESCRIBE-DETALLE-EXIT
045800        UNTIL SW-88-FIN-WKDBSRT
045900
046000     PERFORM 2400-ESCRIBE-PIE
046100        THRU 2400-ESCRIBE-PIE-EXIT
046200
046300     CLOSE WKDBSRT
046400     CLOSE JOBSXOUT
046500     .
046600 2000-ESCRIBE-EXIT.
046700     EXIT.
046800
046900 2100-ESCRIBE-CABECERA.
047000
047100     MOVE SPACES TO REG-JOBSXOUT
047200     MOVE 'H'    TO JXO-REC-TYPE
047300     MOVE CT-JOBS-ID TO JXO-HDR-ID
047400     WRITE REG-JOBSXOUT
047500     .
047600 2100-ESCRIBE-CABECERA-EXIT.
047700     EXIT.
047800
047900 2200-LEE-WKDBSRT.
048000
048100     READ WKDBSRT INTO REG-WKDBSRT
048200         AT END
048300            SET SW-88-FIN-WKDBSRT TO TRUE
048400     END-READ
048500     .
048600 2200-LEE-WKDBSRT-EXIT.
048700     EXIT.
048800
048900 2300-ESCRIBE-DETALLE.
049000
049100     MOVE SPACES            TO REG-JOBSXOUT
049200     MOVE 'D'                TO JXO-REC-TYPE
049300     MOVE JBD-DEPCODE        TO JXO-DEPCODE
049400     MOVE JBD-DEPJOB         TO JXO-DEPJOB
049500     MOVE JBD-DESCRIPCION    TO JXO-DESCRIPCION
049600     MOVE JBD-DESC-NULL-SW   TO JXO-DESC-NULL-SW
049700     WRITE REG-JOBSXOUT
049800     ADD 1 TO SNC-CN-ESCRITOS
049900
050000     PERFORM 2200-LEE-WKDBSRT
050100        THRU 2200-LEE-WKDBSRT-EXIT
050200     .
050300 2300-ESCRIBE-DETALLE-EXIT.
050400     EXIT.
050500
050600 2400-ESCRIBE-PIE.
050700
050800     MOVE SPACES TO REG-JOBSXOUT
050900     MOVE 'T'    TO JXO-REC-TYPE
051000     MOVE SNC-CN-ESCRITOS TO JXO-TRL-CANTIDAD
051100     WRITE REG-JOBSXOUT
051200     .
051300 2400-ESCRIBE-PIE-EXIT.
051400     EXIT.
