000100*****************************************************************
000200* PROGRAM NAME:    NE5SAVE0.                                    *
000300* ORIGINAL AUTHOR: GFORRICH.                                    *
000400*                                                               *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 04/12/1984 GFORRICH      VERSION INICIAL - VUELCA NEOSB36.JOBS* INICIAL 
000800*                          COMPLETA A JOBSXOUT SIN COMPARAR CON * INICIAL 
000900*                          NINGUN ARCHIVO DE ENTRADA.           * INICIAL 
000920* 14/03/1990 RPADILLA      CR08914 AGREGA CONTADOR 77-NIVEL DE  * CR08914 
000940*                          TOTAL VOLCADOS PARA DISPLAY FINAL.    * CR08914
000960* 11/02/1998 MTORRES       Y2K0098 REVISION Y2K: SIN IMPACTO.   * Y2K0098 
001000* 19/02/2025 MIBARRA       CR10231 AJUSTE DE CONTADORES DE      * CR10231
001100*                          ESCRITURA PARA EL REPORTE FINAL.     * CR10231
001120* 22/07/2025 MIBARRA       CR10319 SE QUITA EL SWITCH UPSI-0 DE * CR10319
001140*                          TRAZA: NO ES UN USO DEL TALLER Y NO  * CR10319
001160*                          ESTABA DOCUMENTADO.                  * CR10319
001200*****************************************************************
001300*                                                               *
001400*          I D E N T I F I C A T I O N  D I V I S I O N         *
001500*                                                               *
001600*****************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.  NE5SAVE0.
001900 AUTHOR. GUILLERMO FORRICH.
002000 INSTALLATION. IBM Z/OS.
002100 DATE-WRITTEN. DICIEMBRE 1984.
002200 DATE-COMPILED. DICIEMBRE 1984.
002300 SECURITY. CONFIDENTIAL.
002400*****************************************************************
002500*                                                               *
002600*             E N V I R O N M E N T   D I V I S I O N           *
002700*                                                               *
002800*****************************************************************
002900 ENVIRONMENT DIVISION.
003000
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800
003900*    NE5SAVE0 NO POSEE SELECT PROPIOS: TODA LA E/S DE JOBSXOUT Y
004000*    DE WKDBSRT LA REALIZAN LAS SUBRUTINAS NE5PARS0 Y NE5DBOP0.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600*****************************************************************
004700*                    DEFINICION DE SWITCHES                     *
004800*****************************************************************
004900 01  SW-SWITCHES.
005000     05 SW-DUMMY-SAVE0                PIC X(01) VALUE SPACE.
005100
005200*****************************************************************
005300*                    DEFINICION DE CONSTANTES                   *
005400*****************************************************************
005500 01  CT-CONSTANTES.
005600     05 CT-RUTINA PIC X(08) VALUE 'NE5SAVE0'.
005700     05 CT-SUB-DBOPS PIC X(08) VALUE 'NE5DBOP0'.
005800     05 CT-SUB-PARSEO PIC X(08) VALUE 'NE5PARS0'.
005900
006000*****************************************************************
006100*                    DEFINICION DE VARIABLES                    *
006200*****************************************************************
006300 01  WS-VARIABLES.
006400     05 WS-FECHA-EJECUCION.
006500      10 WS-FECHA-YYYYMMDD           PIC 9(08) VALUE ZEROS.
006600        10 WS-FECHA-DESGLOSE REDEFINES WS-FECHA-YYYYMMDD.
006700           15 WS-FECHA-ANIO            PIC 9(04).
006800           15 WS-FECHA-MES             PIC 9(02).
006900           15 WS-FECHA-DIA             PIC 9(02).
007200     05 WS-CONTADOR-ALFA.
007300        10 WS-CONTADOR-ALFA-DISPLAY    PIC ZZZZZZZZ9.
007400     05 WS-CONTADOR-REDEF REDEFINES WS-CONTADOR-ALFA.
007500        10 WS-CONTADOR-REDEF-X         PIC X(09).
007600     05 WS-CODIGO-RETORNO-NUM PIC 9(02) VALUE ZEROS.
007700     05 WS-CODIGO-RETORNO-ALFA
007800        REDEFINES WS-CODIGO-RETORNO-NUM.
007900        10 WS-CODRET-DECENA            PIC 9(01).
008000        10 WS-CODRET-UNIDAD            PIC 9(01).
008050 77  WS-CONTADOR-TOTAL                 PIC S9(09) USAGE COMP
008060                                        VALUE ZEROS.
008100
008200*****************************************************************
008300*                     DEFINICION DE LINKAGE                     *
008400*****************************************************************
008500 LINKAGE SECTION.
008600 01  LN-NEECSNC0.
008700     COPY NEECSNC0.
008800
008900 01  WS-CALLING-DBOPS PIC X(08) VALUE 'NE5DBOP0'.
009000 01  WS-CALLING-PARSEO PIC X(08) VALUE 'NE5PARS0'.
009100
009200*****************************************************************
009300*                                                               *
009400*              P R O C E D U R E   D I V I S I O N              *
009500*                                                               *
009600*****************************************************************
009700 PROCEDURE DIVISION.
009800
009900     PERFORM 1000-INICIO
010000        THRU 1000-INICIO-EXIT
010100
010200     PERFORM 2000-PROCESO
010300        THRU 2000-PROCESO-EXIT
010400
010500     PERFORM 3000-FINAL.
010600
010700*****************************************************************
010800*                        1000-INICIO                            *
010900*****************************************************************
011000 1000-INICIO.
011100
011200     ACCEPT WS-FECHA-YYYYMMDD FROM DATE YYYYMMDD
011300     INITIALIZE LN-NEECSNC0
011400     .
011500 1000-INICIO-EXIT.
011600     EXIT.
011700
011800*****************************************************************
011900*                       2000-PROCESO                            *
012000* NE5SAVE0 NO APAREA NADA: SIMPLEMENTE PIDE A NE5DBOP0 QUE      *
012100* VUELQUE NEOSB36.JOBS A WKDBSRT ('L') Y LUEGO A NE5PARS0 QUE   *
012200* SERIALICE WKDBSRT A JOBSXOUT ('W').                           *
012300*****************************************************************
012400 2000-PROCESO.
012500
012600     SET SNC-88-CARGA TO TRUE
012700     CALL WS-CALLING-DBOPS USING LN-NEECSNC0
012800
012900     IF SNC-88-OK
013000        SET SNC-88-ESCRIBE TO TRUE
013100        CALL WS-CALLING-PARSEO USING LN-NEECSNC0
013200     ELSE
013300        DISPLAY CT-RUTINA
013400      ': ERROR AL LEER NEOSB36.JOBS. NO SE GENERA JOBSXOUT.'
013500     END-IF
013600
013700     MOVE SNC-CN-ESCRITOS TO WS-CONTADOR-TOTAL
013800     MOVE SNC-CN-ESCRITOS TO WS-CONTADOR-ALFA-DISPLAY
013900     MOVE WS-CONTADOR-ALFA-DISPLAY TO WS-CONTADOR-REDEF-X
014000
014100     MOVE SNC-COD-RET TO WS-CODIGO-RETORNO-NUM
014900     .
015000 2000-PROCESO-EXIT.
015100     EXIT.
015200
015300*****************************************************************
015400*                        3000-FINAL                             *
015500*****************************************************************
015600 3000-FINAL.
015700
015800     DISPLAY CT-RUTINA ': VOLCADOS: ' WS-CONTADOR-ALFA
015900     DISPLAY CT-RUTINA ': CODIGO RETORNO     : ' SNC-COD-RET
016000
016100     STOP RUN.
