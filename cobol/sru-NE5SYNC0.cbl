000100*****************************************************************
000200* PROGRAM NAME:    NE5SYNC0.                                    *
000300* ORIGINAL AUTHOR: GFORRICH.                                    *
000400*                                                               *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 04/12/1984 GFORRICH      VERSION INICIAL - SINCRONIZACION DE  * INICIAL 
000800*                          NEOSB36.JOBS CONTRA EL ARCHIVO PLANO * INICIAL 
000900*                          DE PUESTOS (JOBSXIN).                * INICIAL 
000920* 10/06/1987 LFIGUEROA     CR08703 APAREO ARRASTRA LOS CAMPOS  * CR08703 
000940*                          DE AUDITORIA DE NETCJOB0 (VER COPY). * CR08703 
000960* 08/14/1991 RPADILLA      CR09114 AJUSTE DE CLAVES POR AMPLIAR* CR09114 
000980*                          JOB-DEPJOB (VER NETCJOB0).           * CR09114 
001000* 11/02/1998 MTORRES       Y2K0098 REVISION Y2K: SIN IMPACTO.  * Y2K0098 
001020* 19/02/2025 MIBARRA       CR10231 REGLA: NO ACTUALIZAR CUANDO  * CR10231 
001100*                          LA DESCRIPCION ES NULA EN AMBOS      * CR10231 
001200*                          LADOS (ANTES GENERABA UN UPDATE      * CR10231 
001300*                          INNECESARIO NULL->NULL).             * CR10231 
001400* 02/06/2025 GFORRICH      CR10307 SI NE5PARS0 DEVUELVE ERROR   * CR10307 
001500*                          DE FORMATO, EL PROGRAMA TERMINA SIN  * CR10307 
001600*                          LLAMAR A NE5DBOP0 (NO SE TOCA LA     * CR10307
001700*                          BASE).                                *CR10307
001720* 22/07/2025 MIBARRA       CR10318 FALTABA EL PERFORM DEL        * CR10318
001740*                          PROCESO PRINCIPAL: LA DIVISION        * CR10318
001760*                          CAIA DE PARRAFO EN PARRAFO Y VOLVIA   * CR10318
001780*                          A APAREAR DOS VECES. SE AGREGA EL     * CR10318
001800*                          PERFORM 1000/2000/3000 COMO EN        * CR10318
001820*                          PREXAMO.                               *CR10318
001840* 22/07/2025 MIBARRA       CR10319 SE QUITA EL SWITCH UPSI-0 DE  * CR10319
001860*                          TRAZA: NO ES UN USO DEL TALLER Y NO  * CR10319
001880*                          ESTABA DOCUMENTADO.                   *CR10319
001900*****************************************************************
001920*                                                               *
002000*          I D E N T I F I C A T I O N  D I V I S I O N         *
002100*                                                               *
002200*****************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.  NE5SYNC0.
002500 AUTHOR. GUILLERMO FORRICH.
002600 INSTALLATION. IBM Z/OS.
002700 DATE-WRITTEN. DICIEMBRE 1984.
002800 DATE-COMPILED. DICIEMBRE 1984.
002900 SECURITY. CONFIDENTIAL.
003000*****************************************************************
003100*                                                               *
003200*             E N V I R O N M E N T   D I V I S I O N           *
003300*                                                               *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600
004200 INPUT-OUTPUT SECTION.
004300*****************************************************************
004400*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
004500*****************************************************************
004600 FILE-CONTROL.
004700
004800     SELECT WKFILSRT             ASSIGN       TO WKFILSRT
004900      FILE STATUS  IS WS-FS-WKFILSRT.
005000
005100     SELECT WKDBSRT              ASSIGN       TO WKDBSRT
005200      FILE STATUS  IS WS-FS-WKDBSRT.
005300
005400     SELECT WKINSERT             ASSIGN       TO WKINSERT
005500      FILE STATUS  IS WS-FS-WKINSERT.
005600
005700     SELECT WKUPDATE             ASSIGN       TO WKUPDATE
005800      FILE STATUS  IS WS-FS-WKUPDATE.
005900
006000     SELECT WKDELETE             ASSIGN       TO WKDELETE
006100      FILE STATUS  IS WS-FS-WKDELETE.
006200
006300*****************************************************************
006400*                                                               *
006500*                      D A T A   D I V I S I O N                *
006600*                                                               *
006700*****************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100* LADO ARCHIVO (PRODUCIDO POR NE5PARS0 'P'). PREFIJO JOB- VIA
007200* EL COPY NETCJOB0 - ES EL UNICO REGISTRO DE ESTE LAYOUT QUE
007300* SE LEE CON EL PREFIJO DE FABRICA EN ESTE PROGRAMA.
007400 FD  WKFILSRT
007500     RECORDING MODE IS F
007600     RECORD CONTAINS 450 CHARACTERS.
007700 01  REG-WKFILSRT.
007800     COPY NETCJOB0.
007900
008000* LADO BASE (PRODUCIDO POR NE5DBOP0 'L'). PREFIJO PROPIO (JBD-)
008100* PORQUE COEXISTE CON REG-WKFILSRT EN EL APAREO.
008200 FD  WKDBSRT
008300     RECORDING MODE IS F
008400     RECORD CONTAINS 450 CHARACTERS.
008500 01  REG-WKDBSRT.
008600     05 JBD-ID                        PIC 9(09).
008700     05 JBD-DEPCODE                    PIC X(20).
008800     05 JBD-DEPJOB                     PIC X(100).
008900     05 JBD-DESCRIPCION                PIC X(255).
009000     05 JBD-DESC-NULL-SW               PIC X(01).
009100        88 JBD-DESC-88-PRESENTE               VALUE 'S'.
009200        88 JBD-DESC-88-AUSENTE                VALUE 'N'.
009305     05 JBD-FEC-ALTA                    PIC 9(08).
009310     05 JBD-USR-ALTA                    PIC X(08).
009315     05 JBD-FEC-ULT-MANT               PIC 9(08).
009320     05 JBD-USR-ULT-MANT               PIC X(08).
009325     05 JBD-COD-ORIGEN                  PIC X(04).
009330     05 JBD-NRO-SECUENCIA             PIC S9(07) COMP-3.
009335     05 JBD-RESERVADO-1                 PIC X(10).
009340     05 FILLER                         PIC X(15).
009400
009500* SALIDAS DEL APAREO - LAS CONSUME NE5DBOP0 CON LA OPCION 'S'.
009600 FD  WKINSERT
009700     RECORDING MODE IS F
009800     RECORD CONTAINS 450 CHARACTERS.
009900 01  REG-WKINSERT.
010000     05 JBI-ID                        PIC 9(09).
010100     05 JBI-DEPCODE                    PIC X(20).
010200     05 JBI-DEPJOB                     PIC X(100).
010300     05 JBI-DESCRIPCION                PIC X(255).
010400     05 JBI-DESC-NULL-SW               PIC X(01).
010505     05 JBI-FEC-ALTA                    PIC 9(08).
010510     05 JBI-USR-ALTA                    PIC X(08).
010515     05 JBI-FEC-ULT-MANT               PIC 9(08).
010520     05 JBI-USR-ULT-MANT               PIC X(08).
010525     05 JBI-COD-ORIGEN                  PIC X(04).
010530     05 JBI-NRO-SECUENCIA             PIC S9(07) COMP-3.
010535     05 JBI-RESERVADO-1                 PIC X(10).
010540     05 FILLER                         PIC X(15).
010600
010700 FD  WKUPDATE
010800     RECORDING MODE IS F
010900     RECORD CONTAINS 450 CHARACTERS.
011000 01  REG-WKUPDATE.
011100     05 JBU-ID                        PIC 9(09).
011200     05 JBU-DEPCODE                    PIC X(20).
011300     05 JBU-DEPJOB                     PIC X(100).
011400     05 JBU-DESCRIPCION                PIC X(255).
011500     05 JBU-DESC-NULL-SW               PIC X(01).
011605     05 JBU-FEC-ALTA                    PIC 9(08).
011610     05 JBU-USR-ALTA                    PIC X(08).
011615     05 JBU-FEC-ULT-MANT               PIC 9(08).
011620     05 JBU-USR-ULT-MANT               PIC X(08).
011625     05 JBU-COD-ORIGEN                  PIC X(04).
011630     05 JBU-NRO-SECUENCIA             PIC S9(07) COMP-3.
011635     05 JBU-RESERVADO-1                 PIC X(10).
011640     05 FILLER                         PIC X(15).
011700
011800 FD  WKDELETE
011900     RECORDING MODE IS F
012000     RECORD CONTAINS 450 CHARACTERS.
012100 01  REG-WKDELETE.
012200     05 JBE-ID                        PIC 9(09).
012300     05 JBE-DEPCODE                    PIC X(20).
012400     05 JBE-DEPJOB                     PIC X(100).
012500     05 JBE-DESCRIPCION                PIC X(255).
012600     05 JBE-DESC-NULL-SW               PIC X(01).
012705     05 JBE-FEC-ALTA                    PIC 9(08).
012710     05 JBE-USR-ALTA                    PIC X(08).
012715     05 JBE-FEC-ULT-MANT               PIC 9(08).
012720     05 JBE-USR-ULT-MANT               PIC X(08).
012725     05 JBE-COD-ORIGEN                  PIC X(04).
012730     05 JBE-NRO-SECUENCIA             PIC S9(07) COMP-3.
012735     05 JBE-RESERVADO-1                 PIC X(10).
012740     05 FILLER                         PIC X(15).
012800
012900 WORKING-STORAGE SECTION.
013000*****************************************************************
013100*                    DEFINICION DE SWITCHES                    *
013200*****************************************************************
013300 01  SW-SWITCHES.
013400     05 SW-FIN-WKFILSRT               PIC X(01) VALUE 'N'.
013500        88 SW-88-FIN-WKFILSRT                VALUE 'S'.
013600        88 SW-88-NOFIN-WKFILSRT               VALUE 'N'.
013700     05 SW-FIN-WKDBSRT                PIC X(01) VALUE 'N'.
013800        88 SW-88-FIN-WKDBSRT                 VALUE 'S'.
013900        88 SW-88-NOFIN-WKDBSRT                VALUE 'N'.
014000
014100*****************************************************************
014200*                    DEFINICION DE CONSTANTES                   *
014300*****************************************************************
014400 01  CT-CONSTANTES.
014500     05 CT-RUTINA PIC X(08) VALUE 'NE5SYNC0'.
014600     05 CT-SUB-PARSEO PIC X(08) VALUE 'NE5PARS0'.
014700     05 CT-SUB-DBOPS PIC X(08) VALUE 'NE5DBOP0'.
014800
014900*****************************************************************
015000*                    DEFINICION DE VARIABLES                    *
015100*****************************************************************
015200 01  WS-VARIABLES.
015300     05 WS-FS-WKFILSRT                PIC X(02) VALUE SPACE.
015400     05 WS-FS-WKDBSRT                 PIC X(02) VALUE SPACE.
015500     05 WS-FS-WKINSERT                PIC X(02) VALUE SPACE.
015600     05 WS-FS-WKUPDATE                PIC X(02) VALUE SPACE.
015700     05 WS-FS-WKDELETE                PIC X(02) VALUE SPACE.
015800     05 WS-CLAVE-ARCHIVO.
015900        10 WS-CLAVE-ARC-DEPCODE        PIC X(20).
016000        10 WS-CLAVE-ARC-DEPJOB         PIC X(100).
016100     05 WS-CLAVE-BASE.
016200        10 WS-CLAVE-BAS-DEPCODE        PIC X(20).
016300        10 WS-CLAVE-BAS-DEPJOB         PIC X(100).
016400     05 WS-FECHA-EJECUCION.
016500      10 WS-FECHA-YYYYMMDD           PIC 9(08) VALUE ZEROS.
016600        10 WS-FECHA-DESGLOSE REDEFINES WS-FECHA-YYYYMMDD.
016700           15 WS-FECHA-ANIO            PIC 9(04).
016800           15 WS-FECHA-MES             PIC 9(02).
016900           15 WS-FECHA-DIA             PIC 9(02).
017000     05 WS-CLAVE-ARC-NUMERICA REDEFINES WS-CLAVE-ARCHIVO
017100                                        PIC X(120).
017400     05 WS-CONTADOR-ALFA-SYNC PIC 9(09) VALUE ZEROS.
017500     05 WS-CONTADOR-ALFA-REDEF
017600        REDEFINES WS-CONTADOR-ALFA-SYNC PIC X(09).
017700
017720 77  WS-CONTADOR-ERRORES               PIC S9(09) USAGE COMP
017740                                        VALUE ZEROS.
017800*****************************************************************
017900*                     DEFINICION DE LINKAGE                     *
018000*****************************************************************
018100 LINKAGE SECTION.
018200 01  LN-NEECSNC0.
018300     COPY NEECSNC0.
018400
018500 01  WS-CALLING-PARSEO PIC X(08) VALUE 'NE5PARS0'.
018600 01  WS-CALLING-DBOPS PIC X(08) VALUE 'NE5DBOP0'.
018700
018800*****************************************************************
018900*                                                               *
019000*              P R O C E D U R E   D I V I S I O N              *
019100*                                                               *
019200*****************************************************************
019300 PROCEDURE DIVISION.
019310
019320     PERFORM 1000-INICIO
019330        THRU 1000-INICIO-EXIT
019340
019350     PERFORM 2000-PROCESO
019360        THRU 2000-PROCESO-EXIT
019370
019380     PERFORM 3000-FINAL.
019390
019400
019500*****************************************************************
019600*                        1000-INICIO                            *
019700*****************************************************************
019800 1000-INICIO.
019900
020000     ACCEPT WS-FECHA-YYYYMMDD FROM DATE YYYYMMDD
020100     INITIALIZE LN-NEECSNC0
020200
020300     SET SNC-88-PARSEA TO TRUE
020400     CALL WS-CALLING-PARSEO USING LN-NEECSNC0
020500
020600     IF SNC-88-OK
020700        SET SNC-88-CARGA TO TRUE
020800        CALL WS-CALLING-DBOPS USING LN-NEECSNC0
020900     ELSE
021000        DISPLAY CT-RUTINA
021100      ': JOBSXIN NO PASO LA VALIDACION. NO SE TOCA LA BASE.'
021200     END-IF
021300     .
021400 1000-INICIO-EXIT.
021500     EXIT.
021600
021700*****************************************************************
021800*                       2000-PROCESO                            *
021900* APAREA WKFILSRT (EL ARCHIVO) CONTRA WKDBSRT (LA BASE), AMBOS  *
022000* ORDENADOS POR (DEPCODE,DEPJOB), Y PRODUCE WKINSERT/WKUPDATE/  *
022100* WKDELETE. SOLO SE EJECUTA SI 1000-INICIO TERMINO BIEN.        *
022200*****************************************************************
022300 2000-PROCESO.
022400
022500     IF SNC-88-OK
022600        PERFORM 2100-APAREO
022700           THRU 2100-APAREO-EXIT
022800
022900        SET SNC-88-SINCRONIZA TO TRUE
023000        CALL WS-CALLING-DBOPS USING LN-NEECSNC0
023100     END-IF
023200     .
023300 2000-PROCESO-EXIT.
023400     EXIT.
023500
023600 2100-APAREO.
023700
023800     OPEN INPUT  WKFILSRT
023900     OPEN INPUT  WKDBSRT
024000     OPEN OUTPUT WKINSERT
024100     OPEN OUTPUT WKUPDATE
024200     OPEN OUTPUT WKDELETE
024300
024400     PERFORM 2110-LEE-ARCHIVO
024500        THRU 2110-LEE-ARCHIVO-EXIT
024600
024700     PERFORM 2120-LEE-BASE
024800        THRU 2120-LEE-BASE-EXIT
024900
025000     PERFORM 2130-COMPARA-CLAVES
025100        THRU 2130-COMPARA-CLAVES-EXIT
025200        UNTIL SW-88-FIN-WKFILSRT AND SW-88-FIN-WKDBSRT
025300
025400     CLOSE WKFILSRT
025500     CLOSE WKDBSRT
025600     CLOSE WKINSERT
025700     CLOSE WKUPDATE
025800     CLOSE WKDELETE
025900     .
026000 2100-APAREO-EXIT.
026100     EXIT.
026200
026300 2110-LEE-ARCHIVO.
026400
026500     READ WKFILSRT INTO REG-WKFILSRT
026600         AT END
026700            SET SW-88-FIN-WKFILSRT TO TRUE
026800            MOVE HIGH-VALUES TO WS-CLAVE-ARCHIVO
026900     END-READ
027000
027100     IF SW-88-NOFIN-WKFILSRT
027200        MOVE JOB-DEPCODE TO WS-CLAVE-ARC-DEPCODE
027300        MOVE JOB-DEPJOB  TO WS-CLAVE-ARC-DEPJOB
027400     END-IF
028000     .
028100 2110-LEE-ARCHIVO-EXIT.
028200     EXIT.
028300
028400 2120-LEE-BASE.
028500
028600     READ WKDBSRT INTO REG-WKDBSRT
028700         AT END
028800            SET SW-88-FIN-WKDBSRT TO TRUE
028900            MOVE HIGH-VALUES TO WS-CLAVE-BASE
029000     END-READ
029100
029200     IF SW-88-NOFIN-WKDBSRT
029300        MOVE JBD-DEPCODE TO WS-CLAVE-BAS-DEPCODE
029400        MOVE JBD-DEPJOB  TO WS-CLAVE-BAS-DEPJOB
029500     END-IF
029600     .
029700 2120-LEE-BASE-EXIT.
029800     EXIT.
029900
030000*****************************************************************
030100*                  2130-COMPARA-CLAVES                         *
030200* UN PASO DEL APAREO: DECIDE ALTA/BAJA/COMPARA-DESCRIPCION      *
030300* SEGUN LA RELACION ENTRE LA CLAVE DEL ARCHIVO Y LA DE LA BASE. *
030400*****************************************************************
030500 2130-COMPARA-CLAVES.
030600
030700     EVALUATE TRUE
030800         WHEN SW-88-FIN-WKDBSRT
030900              PERFORM 2200-ALTA
031000                 THRU 2200-ALTA-EXIT
031100         WHEN SW-88-FIN-WKFILSRT
031200              PERFORM 2300-BAJA
031300                 THRU 2300-BAJA-EXIT
031400         WHEN WS-CLAVE-ARCHIVO LESS THAN WS-CLAVE-BASE
031500              PERFORM 2200-ALTA
031600                 THRU 2200-ALTA-EXIT
031700         WHEN WS-CLAVE-ARCHIVO GREATER THAN WS-CLAVE-BASE
031800              PERFORM 2300-BAJA
031900                 THRU 2300-BAJA-EXIT
032000         WHEN OTHER
032100              PERFORM 2150-COMPARA-DESCRIPCION
032200                 THRU 2150-COMPARA-DESCRIPCION-EXIT
032300              PERFORM 2110-LEE-ARCHIVO
032400                 THRU 2110-LEE-ARCHIVO-EXIT
032500              PERFORM 2120-LEE-BASE
032600                 THRU 2120-LEE-BASE-EXIT
032700     END-EVALUATE
032800     .
032900 2130-COMPARA-CLAVES-EXIT.
033000     EXIT.
033100
033200*****************************************************************
033300*                  2150-COMPARA-DESCRIPCION                     *
033400* LA CLAVE EXISTE EN AMBOS LADOS. SOLO SE GENERA UN UPDATE SI   *
033500* LA DESCRIPCION REALMENTE CAMBIO. SI AMBOS LADOS TIENEN LA     *
033600* DESCRIPCION AUSENTE, NO SE ACTUALIZA NADA (CR10231).          *
033700*****************************************************************
033800 2150-COMPARA-DESCRIPCION.
033900
034000     IF JOB-DESC-88-AUSENTE AND JBD-DESC-88-AUSENTE
034100        CONTINUE
034200     ELSE
034300        IF JOB-DESC-NULL-SW NOT EQUAL JBD-DESC-NULL-SW OR
034400           JOB-DESCRIPTION  NOT EQUAL JBD-DESCRIPCION
034500           PERFORM 2160-PREPARA-UPDATE
034600              THRU 2160-PREPARA-UPDATE-EXIT
034700        END-IF
034800     END-IF
034900     .
035000 2150-COMPARA-DESCRIPCION-EXIT.
035100     EXIT.
035200
035300*****************************************************************
035400*                  2160-PREPARA-UPDATE                          *
035500* EL JOB-ID DEL UPDATE ES EL DE LA BASE (EL ARCHIVO NUNCA TRAE  *
035600* ID) - REGLA DE "COPIA DE ID SOBRE EL UPDATE".                 *
035700*****************************************************************
035800 2160-PREPARA-UPDATE.
035900
036000     MOVE SPACES           TO REG-WKUPDATE
036100     MOVE JBD-ID            TO JBU-ID
036200     MOVE JOB-DEPCODE       TO JBU-DEPCODE
036300     MOVE JOB-DEPJOB        TO JBU-DEPJOB
036400     MOVE JOB-DESCRIPTION   TO JBU-DESCRIPCION
036500     MOVE JOB-DESC-NULL-SW  TO JBU-DESC-NULL-SW
036600     WRITE REG-WKUPDATE
036700     .
036800 2160-PREPARA-UPDATE-EXIT.
036900     EXIT.
037000
037100*****************************************************************
037200*                         2200-ALTA                              *
037300* LA CLAVE ESTA EN EL ARCHIVO PERO NO EN LA BASE - ES UN ALTA.  *
037400*****************************************************************
037500 2200-ALTA.
037600
037700     MOVE SPACES            TO REG-WKINSERT
037800     MOVE JOB-DEPCODE        TO JBI-DEPCODE
037900     MOVE JOB-DEPJOB         TO JBI-DEPJOB
038000     MOVE JOB-DESCRIPTION    TO JBI-DESCRIPCION
038100     MOVE JOB-DESC-NULL-SW   TO JBI-DESC-NULL-SW
038200     WRITE REG-WKINSERT
038300
038400     PERFORM 2110-LEE-ARCHIVO
038500        THRU 2110-LEE-ARCHIVO-EXIT
038600     .
038700 2200-ALTA-EXIT.
038800     EXIT.
038900
039000*****************************************************************
039100*                         2300-BAJA                              *
039200* LA CLAVE ESTA EN LA BASE PERO NO EN EL ARCHIVO - ES UNA BAJA. *
039300*****************************************************************
039400 2300-BAJA.
039500
039600     MOVE SPACES            TO REG-WKDELETE
039700     MOVE JBD-ID              TO JBE-ID
039800     MOVE JBD-DEPCODE         TO JBE-DEPCODE
039900     MOVE JBD-DEPJOB          TO JBE-DEPJOB
040000     MOVE JBD-DESCRIPCION     TO JBE-DESCRIPCION
040100     MOVE JBD-DESC-NULL-SW    TO JBE-DESC-NULL-SW
040200     WRITE REG-WKDELETE
040300
040400     PERFORM 2120-LEE-BASE
040500        THRU 2120-LEE-BASE-EXIT
040600     .
040700 2300-BAJA-EXIT.
040800     EXIT.
040900
041000*****************************************************************
041100*                        3000-FINAL                             *
041200*****************************************************************
041300 3000-FINAL.
041400
041500     IF NOT SNC-88-OK
041600        MOVE SNC-CN-LEIDOS TO WS-CONTADOR-ERRORES
041700     END-IF
041800
041900     MOVE SNC-CN-LEIDOS TO WS-CONTADOR-ALFA-SYNC
042000
042100     DISPLAY CT-RUTINA ': LEIDOS : ' WS-CONTADOR-ALFA-REDEF
042200     DISPLAY CT-RUTINA ': INSERTADOS : ' SNC-CN-INSERTADOS
042300     DISPLAY CT-RUTINA ': ACTUALIZAD: ' SNC-CN-ACTUALIZADOS
042400     DISPLAY CT-RUTINA ': BORRADOS    : ' SNC-CN-BORRADOS
042500     DISPLAY CT-RUTINA ': CODIGO RETORNO: ' SNC-COD-RET
042520
042540     IF NOT SNC-88-OK
042560        DISPLAY CT-RUTINA ': REGISTROS EN ERROR: ' WS-CONTADOR-ERRORES
042580     END-IF
042600
042700     STOP RUN.
